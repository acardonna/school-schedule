000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GASCHED.
000300 AUTHOR.         HOLLOWAY.
000400 INSTALLATION.   ACADEMIC SCHEDULING UNIT.
000500 DATE-WRITTEN.   03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                                                              *
001100*   G A S C H E D   --  WEEKLY CLASS TIMETABLE GENERATOR       *
001200*                                                              *
001300*   THIS JOB BUILDS A WEEKLY TIMETABLE FOR THE SCHOOL'S        *
001400*   TEACHERS, CLASSROOMS AND STUDENT GROUPS BY RUNNING A       *
001500*   GENETIC-ALGORITHM SEARCH OVER A POPULATION OF CANDIDATE    *
001600*   TIMETABLES.  EACH CANDIDATE IS SCORED AGAINST THE SHOP'S   *
001700*   SCHEDULING RULES (NO DOUBLE-BOOKED ROOM/TEACHER/GROUP,     *
001800*   NO SCHEDULE GAPS, DAILY LESSON CAPS, LAST-LESSON-OF-THE-   *
001900*   DAY RULE FOR PHYSICAL CULTURE, AND WEEKLY SUBJECT QUOTAS)  *
002000*   AND THE POPULATION IS EVOLVED FOR A FIXED NUMBER OF        *
002100*   GENERATIONS USING TOURNAMENT SELECTION, PER-GROUP          *
002200*   CROSSOVER, RANDOM MUTATION AND ELITISM.  THE BEST          *
002300*   TIMETABLE FOUND IS PRINTED AS A PER-GROUP AND A PER-       *
002400*   TEACHER WEEKLY GRID.                                      *
002500*                                                              *
002700*   AND SUBJECT-QUOTA TABLES ARE BUILT IN WORKING-STORAGE      *
002800*   FROM LITERALS AT THE START OF THE RUN.  THE ONLY OUTPUT    *
002900*   IS THE TIMETABLE SUMMARY REPORT, RPT-LINE.                 *
003000*                                                              *
003100****************************************************************
003200*
003300*        C H A N G E   L O G
003400*
003500* DATE       BY   REQUEST    DESCRIPTION
003600* ---------- ---- ---------- ---------------------------------
003700* 03/14/1989 RH   AC-0101    ORIGINAL CODING - MAINLINE, REF      AC-0101 
003800*                            TABLES AND RANDOM POPULATION BUILD.
003900* 04/02/1989 RH   AC-0102    ADDED FITNESS SCORING PARAGRAPHS     AC-0102 
004000*                            FOR ROOM/GROUP/TEACHER CONFLICTS.
004100* 04/19/1989 DP   AC-0107    ADDED GAP COUNTING (GROUP & TEACHER) AC-0107 
004200*                            AND MAX-LESSONS-PER-DAY CHECK.
004300* 05/08/1989 DP   AC-0111    ADDED LAST-LESSON-OF-DAY RULE FOR    AC-0111 
004400*                            PHYSICAL CULTURE AND ADJUSTMENT-
004500*                            VIOLATION (WEEKLY QUOTA) SCORING.
004600* 05/30/1989 RH   AC-0114    TOURNAMENT SELECTION AND PER-GROUP   AC-0114 
004700*                            CROSSOVER WIRED INTO GENERATION LOOP.
004800* 06/12/1989 RH   AC-0116    MUTATION PARAGRAPH ADDED - 3 KINDS,  AC-0116 
004900*                            5 PERCENT PER-LESSON RATE.
005000* 06/27/1989 DP   AC-0119    ELITISM - BEST CANDIDATE OF GEN N    AC-0119 
005100*                            CARRIED FORWARD UNCHANGED TO N+1.
005200* 07/11/1989 RH   AC-0123    TIMETABLE SUMMARY REPORT - GROUP     AC-0123 
005300*                            AND TEACHER WEEKLY GRIDS.
005400* 08/02/1989 DP   AC-0126    GENERATION-PROGRESS LINE EVERY 100   AC-0126 
005500*                            GENERATIONS PER SCHEDULING OFFICE.
005600* 01/09/1990 RH   AC-0140    RAISED GA-MAX-GENERATIONS TO 700     AC-0140 
005700*                            AFTER CONVERGENCE STUDY.
005800* 06/05/1991 JT   AC-0188    TEACHER-LESSON-LIMIT CHECK ADDED FOR AC-0188 
005900*                            PARITY WITH UNION STAFFING POLICY -
006000*                            NOT SCORED (WEIGHT 0) PER DIRECTOR.
006100* 02/14/1992 JT   AC-0201    FIX: ROOM-CONFLICT COUNT DOUBLE-     AC-0201 
006200*                            COUNTED THE FIRST OCCURRENCE.
006300* 11/03/1993 RH   AC-0233    CLASSROOM ELIGIBILITY NOW CHECKED    AC-0233 
006400*                            AGAINST ALLOWED-SUBJECTS STRING
006500*                            VIEW INSTEAD OF A TABLE SEARCH.
006600* 03/21/1995 DP   AC-0260    FATAL ABEND PARAGRAPH ADDED FOR      AC-0260 
006700*                            MISCONFIGURED REFERENCE DATA (NO
006800*                            ELIGIBLE ROOM/TEACHER FOR SUBJECT).
006900* 10/17/1996 JT   AC-0288    MINOR - TIGHTENED DAY-LINE SPACING   AC-0288 
007000*                            ON TEACHER SCHEDULE PRINT.
007100* 09/09/1998 PK   AC-0340    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AC-0340 
007200*                            IN THIS PROGRAM, NO CHANGE REQUIRED.
007300* 01/22/1999 PK   AC-0341    Y2K REVIEW SIGN-OFF RECORDED.        AC-0341 
007400* 07/30/2001 JT   AC-0375    ADJUSTMENT-VIOLATION NOW SUMS THE    AC-0375 
007500*                            ABSOLUTE DIFFERENCE, NOT THE SIGNED
007600*                            ONE - WAS UNDER-PENALIZING SHORTAGE.
007700* 05/14/2004 LM   AC-0402    REHOSTED PRINT FILE TO LINE          AC-0402 
007800*                            SEQUENTIAL FOR THE NEW SYSOUT
007900*                            VIEWER; NO RECORD LENGTH LIMIT.
008000* 08/19/2008 LM   AC-0455    RETIRED TEACHER-LESSON-LIMIT AS A    AC-0455 
008100*                            SCORED RULE AT DIRECTOR'S REQUEST;
008200*                            STILL COMPUTED, WEIGHT STAYS ZERO.
008300* 03/11/2011 CW   AC-0470    REWORKED DAY-LINE CELLS TO THE       AC-0470 
008400*                            AUDITOR'S PREFERRED PERIOD-NUMBER
008500*                            FORMAT AND SKIPPED BLANK SCHEDULE
008600*                            DAYS ON BOTH GRIDS.
008700*
008800****************************************************************
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400*
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT RPT-LINE ASSIGN TO RPTLINE
009800     ORGANIZATION IS LINE SEQUENTIAL.
009900*
010000* //GASCHED  JOB 1,NOTIFY=&SYSUID
010100* //***************************************************/
010200* //COBRUN  EXEC IGYWCL
010300* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(GASCHED),DISP=SHR
010400* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(GASCHED),DISP=SHR
010500* //***************************************************/
010600* // IF RC = 0 THEN
010700* //***************************************************/
010800* //RUN     EXEC PGM=GASCHED
010900* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
011000* //RPTLINE   DD DSN=&SYSUID..OUTPUT(GASCHED),DISP=SHR
011100* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
011200* //CEEDUMP   DD DUMMY
011300* //SYSUDUMP  DD DUMMY
011400* //***************************************************/
011500* // ELSE
011600* // ENDIF
011700*
011800 DATA DIVISION.
011900 FILE SECTION.
012000 FD  RPT-LINE RECORDING MODE V.
012100 01  RPT-REC                                PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500****************************************************************
012600*   GA RUN-TIME CONSTANTS                                      *
012700****************************************************************
012800 01  GA-POPULATION-SIZE                     PIC 9(03) COMP
012900                                             VALUE 100.
013000 01  GA-MAX-GENERATIONS                     PIC 9(04) COMP
013100                                             VALUE 700.
013200 01  GA-TOURNAMENT-SIZE                     PIC 9(02) COMP
013300                                             VALUE 5.
013400 01  GA-PROGRESS-FREQUENCY                  PIC 9(04) COMP
013500                                             VALUE 100.
013600 01  GA-MUTATION-RATE                        PIC 9V9(04)
013700                                             VALUE 0.0500.
013800 01  GA-BASE-FITNESS                        PIC S9(06)
013900                                             VALUE +2000.
014000 01  MAX-PERIODS-PER-DAY                    PIC 9(02) COMP
014100                                             VALUE 6.
014200 01  NUM-SUBJECTS                           PIC 9(02) COMP
014300                                             VALUE 4.
014400 01  NUM-DAYS                               PIC 9(02) COMP
014500                                             VALUE 5.
014600 01  NUM-PERIODS                            PIC 9(02) COMP
014700                                             VALUE 6.
014800 01  PHYSICAL-CULTURE-CODE                  PIC 9(01)
014900                                             VALUE 4.
015000 01  GA-GROUP-LESSON-COUNT                  PIC 9(02) COMP
015100                                             VALUE 14.
015200*
015300****************************************************************
015400*   TEACHER TABLE - 8 SLOTS, ACTIVE ROSTER USES 4               *
015500****************************************************************
015600 01  WS-TEACHER-COUNT                       PIC 9(02) COMP
015700                                             VALUE 4.
015800 01  WS-TEACHER-TABLE.
015900     05  WS-TEACHER OCCURS 8 TIMES
016000                    INDEXED BY TCH-IDX.
016100         10  TCHR-ID                         PIC 9(03).
016200         10  TCHR-NAME                       PIC X(20).
016300         10  TCHR-SUBJ-CODE                  PIC 9(01).
016400         10  FILLER                          PIC X(05).
016500*
016600****************************************************************
016700*   CLASSROOM TABLE - 5 ROOMS                                  *
016800****************************************************************
016900 01  WS-CLASSROOM-COUNT                     PIC 9(02) COMP
017000                                             VALUE 5.
017100 01  WS-CLASSROOM-TABLE.
017200     05  WS-CLASSROOM OCCURS 5 TIMES
017300                      INDEXED BY RM-IDX.
017400         10  RM-ID                           PIC 9(03).
017500         10  RM-NAME                         PIC X(20).
017600         10  RM-ALLOWED-SUBJ OCCURS 4 TIMES   PIC 9(01).
017700         10  FILLER                          PIC X(04).
017800*
017900* ALTERNATE VIEW OF THE ALLOWED-SUBJECT FLAGS AS A 4-BYTE
018000* STRING SO ELIGIBILITY CAN BE TESTED WITH A REFERENCE-MOD
018100* COMPARE INSTEAD OF A TABLE SEARCH (AC-0233, 11/03/1993).
018200 01  WS-CLASSROOM-SUBJ-VIEW REDEFINES WS-CLASSROOM-TABLE.
018300     05  RM-SUBJ-VIEW OCCURS 5 TIMES.
018400         10  FILLER                          PIC X(23).
018500         10  RM-ALLOWED-STRING                PIC X(04).
018600         10  FILLER                          PIC X(04).
018700*
018800****************************************************************
018900*   STUDENT GROUP TABLE - 4 GROUPS                              *
019000****************************************************************
019100 01  WS-GROUP-COUNT                         PIC 9(02) COMP
019200                                             VALUE 4.
019300 01  WS-GROUP-TABLE.
019400     05  WS-GROUP OCCURS 4 TIMES
019500                  INDEXED BY GRP-IDX.
019600         10  GRP-ID                          PIC 9(03).
019700         10  GRP-NAME                        PIC X(20).
019800         10  GRP-NUM-STUDENTS                 PIC 9(03).
019900         10  FILLER                          PIC X(04).
020000*
020100****************************************************************
020200*   SUBJECT QUOTA TABLE - COMPILED ENUMERATION, NOT A FILE      *
020300****************************************************************
020400 01  WS-SUBJECT-TABLE.
020500     05  WS-SUBJECT OCCURS 4 TIMES
020600                    INDEXED BY SUBJ-IDX.
020700         10  SUBJ-CODE                      PIC 9(01).
020800         10  SUBJ-NAME                       PIC X(16).
020900         10  SUBJ-ABBREV                     PIC X(03).
021000         10  SUBJ-WEEKLY-REQD                PIC 9(02) COMP.
021100         10  FILLER                          PIC X(02).
021200*
021300* DAY-NAME TABLE BUILT AS A LITERAL BLOCK AND RE-VIEWED AS AN
021400* OCCURS TABLE, THE SAME WAY THE OLD TOPACCTS REPORT HEADER
021500* LINES WERE LAID OUT (ELEVATOR CAR GRAPHIC USES THE SAME
021600* TRICK FOR ITS ROW STRINGS).
021700 01  WS-DAY-NAME-LITERALS.
021800     05  FILLER                              PIC X(09)
021900                                             VALUE "Monday   ".
022000     05  FILLER                              PIC X(09)
022100                                             VALUE "Tuesday  ".
022200     05  FILLER                              PIC X(09)
022300                                             VALUE "Wednesday".
022400     05  FILLER                              PIC X(09)
022500                                             VALUE "Thursday ".
022600     05  FILLER                              PIC X(09)
022700                                             VALUE "Friday   ".
022800 01  WS-DAY-NAME-VIEW REDEFINES WS-DAY-NAME-LITERALS.
022900     05  WS-DAY-NAME OCCURS 5 TIMES           PIC X(09).
023000*
023100****************************************************************
023200*   REPORT BANNER LINES - SAME OCCURS/REDEFINES SHAPE AS THE    *
023300*   OLD TOPACCTS REPORT-HEADER BLOCK                            *
023400****************************************************************
023500 01  WS-RPT-BANNER-LINES.
023600     05  FILLER                              PIC X(40)
023700                                             VALUE
023800            "=== TIMETABLE SUMMARY ===              ".
023900     05  FILLER                              PIC X(40)
024000                                             VALUE
024100            "=== TEACHER SCHEDULES ===              ".
024200 01  WS-RPT-BANNER-VIEW REDEFINES WS-RPT-BANNER-LINES.
024300     05  WS-RPT-BANNER OCCURS 2 TIMES          PIC X(40).
024400*
024500****************************************************************
024600*   ONE LESSON - ONE SCHEDULED CLASS MEETING                   *
024700****************************************************************
024800* (THE LESSON LAYOUT REPEATS INSIDE EVERY TIMETABLE CANDIDATE
024900*  BELOW - THIS SHOP KEEPS NO COPYBOOKS, SO IT IS WRITTEN OUT
025100*
025200****************************************************************
025300*   CURRENT-GENERATION POPULATION - 100 CANDIDATE TIMETABLES    *
025400****************************************************************
025500 01  WS-POPULATION-A.
025600     05  WS-CAND-A OCCURS 100 TIMES
025700                   INDEXED BY POP-A-IDX.
025800         10  TTA-LESSON OCCURS 56 TIMES
025900                        INDEXED BY LSN-A-IDX.
026000             15  LSNA-SUBJ-CODE               PIC 9(01).
026100             15  LSNA-TCHR-ID                 PIC 9(03).
026200             15  LSNA-RM-ID                   PIC 9(03).
026300             15  LSNA-DAY                     PIC 9(01).
026400             15  LSNA-PERIOD                  PIC 9(01).
026500             15  LSNA-GRP-ID                  PIC 9(03).
026600             15  FILLER                       PIC X(02).
026700         10  TTA-LESSON-COUNT                 PIC 9(04) COMP.
026800         10  TTA-FITNESS                       PIC S9(06)V9(02)
026900                                               COMP-3.
027000         10  FILLER                           PIC X(04).
027100*
027200****************************************************************
027300*   NEXT-GENERATION POPULATION - BUILT FRESH EACH GENERATION    *
027400****************************************************************
027500 01  WS-POPULATION-B.
027600     05  WS-CAND-B OCCURS 100 TIMES
027700                   INDEXED BY POP-B-IDX.
027800         10  TTB-LESSON OCCURS 56 TIMES
027900                        INDEXED BY LSN-B-IDX.
028000             15  LSNB-SUBJ-CODE               PIC 9(01).
028100             15  LSNB-TCHR-ID                 PIC 9(03).
028200             15  LSNB-RM-ID                   PIC 9(03).
028300             15  LSNB-DAY                     PIC 9(01).
028400             15  LSNB-PERIOD                  PIC 9(01).
028500             15  LSNB-GRP-ID                  PIC 9(03).
028600             15  FILLER                       PIC X(02).
028700         10  TTB-LESSON-COUNT                 PIC 9(04) COMP.
028800         10  TTB-FITNESS                       PIC S9(06)V9(02)
028900                                               COMP-3.
029000         10  FILLER                           PIC X(04).
029100*
029200****************************************************************
029300*   SINGLE-CANDIDATE WORK AREAS - OFFSPRING AND THE TWO         *
029400*   TOURNAMENT WINNERS CROSSOVER IS BUILT FROM                  *
029500****************************************************************
029600 01  WS-OFFSPRING.
029700     05  OFS-LESSON OCCURS 56 TIMES
029800                    INDEXED BY OFS-IDX.
029900         10  OFSL-SUBJ-CODE                  PIC 9(01).
030000         10  OFSL-TCHR-ID                    PIC 9(03).
030100         10  OFSL-RM-ID                      PIC 9(03).
030200         10  OFSL-DAY                        PIC 9(01).
030300         10  OFSL-PERIOD                     PIC 9(01).
030400         10  OFSL-GRP-ID                      PIC 9(03).
030500         10  FILLER                          PIC X(02).
030600     05  OFS-LESSON-COUNT                    PIC 9(04) COMP.
030700     05  OFS-FITNESS                          PIC S9(06)V9(02)
030800                                               COMP-3.
030900     05  FILLER                               PIC X(04).
031000*
031100 01  WS-PARENT-1.
031200     05  P1-LESSON OCCURS 56 TIMES
031300                   INDEXED BY P1-IDX.
031400         10  P1L-SUBJ-CODE                   PIC 9(01).
031500         10  P1L-TCHR-ID                     PIC 9(03).
031600         10  P1L-RM-ID                       PIC 9(03).
031700         10  P1L-DAY                         PIC 9(01).
031800         10  P1L-PERIOD                      PIC 9(01).
031900         10  P1L-GRP-ID                       PIC 9(03).
032000         10  FILLER                          PIC X(02).
032100     05  P1-LESSON-COUNT                     PIC 9(04) COMP.
032200     05  P1-FITNESS                           PIC S9(06)V9(02)
032300                                               COMP-3.
032400     05  FILLER                               PIC X(04).
032500*
032600 01  WS-PARENT-2.
032700     05  P2-LESSON OCCURS 56 TIMES
032800                   INDEXED BY P2-IDX.
032900         10  P2L-SUBJ-CODE                   PIC 9(01).
033000         10  P2L-TCHR-ID                     PIC 9(03).
033100         10  P2L-RM-ID                       PIC 9(03).
033200         10  P2L-DAY                         PIC 9(01).
033300         10  P2L-PERIOD                      PIC 9(01).
033400         10  P2L-GRP-ID                       PIC 9(03).
033500         10  FILLER                          PIC X(02).
033600     05  P2-LESSON-COUNT                     PIC 9(04) COMP.
033700     05  P2-FITNESS                           PIC S9(06)V9(02)
033800                                               COMP-3.
033900     05  FILLER                               PIC X(04).
034000*
034100****************************************************************
034200*   SCORING WORK AREAS - ONE LESSON-LIST SNAPSHOT IS SCANNED    *
034300*   REPEATEDLY WHILE COUNTING VIOLATIONS FOR THE CANDIDATE      *
034400*   CURRENTLY POINTED TO BY WS-SCORE-SUBSCRIPT                  *
034500****************************************************************
034600 01  WS-SCORE-SUBSCRIPT                     PIC 9(03) COMP.
034700 01  WS-SCORE-LESSON-COUNT                  PIC 9(04) COMP.
034800 01  WS-DAY-LESSON-COUNT                    PIC 9(02) COMP.
034900 01  WS-DAY-PERIOD-TABLE.
035000     05  WS-DAY-PERIOD-SUBJ OCCURS 6 TIMES
035100                            INDEXED BY DPT-IDX
035200                            PIC 9(01).
035300     05  WS-DAY-PERIOD-USED OCCURS 6 TIMES
035400                            INDEXED BY DPU-IDX
035500                            PIC 9(01).
035600 01  WS-DAY-PERIOD-SORTED OCCURS 6 TIMES
035700                          INDEXED BY DPS-IDX
035800                          PIC 9(02) COMP.
035900 01  WS-ROOM-SLOT-TABLE.
036000     05  WS-SLOT-ROOM-COUNT OCCURS 5 TIMES
036100                            INDEXED BY SLOT-RM-IDX
036200                            PIC 9(02) COMP.
036300*
036400 01  WS-ROOM-CONFLICTS                       PIC 9(05) COMP.
036500 01  WS-GROUP-GAPS                           PIC 9(05) COMP.
036600 01  WS-TEACHER-GAPS                         PIC 9(05) COMP.
036700 01  WS-MAX-PER-DAY-VIOLATIONS               PIC 9(05) COMP.
036800 01  WS-TEACHER-LIMIT-VIOLATIONS             PIC 9(05) COMP.
036900 01  WS-INVALID-ASSIGNMENTS                  PIC 9(05) COMP.
037000 01  WS-GROUP-COLLISIONS                     PIC 9(05) COMP.
037100 01  WS-TEACHER-COLLISIONS                   PIC 9(05) COMP.
037200 01  WS-LAST-LESSON-VIOLATIONS               PIC 9(05) COMP.
037300 01  WS-ADJUSTMENT-VIOLATIONS                PIC 9(05) COMP.
037400 01  WS-SUBJECT-ACTUAL-COUNT OCCURS 4 TIMES
037500                             INDEXED BY SAC-IDX
037600                             PIC 9(02) COMP.
037700*
037800****************************************************************
037900*   GA LOOP CONTROL AND WORK FIELDS                             *
038000****************************************************************
038100 77  WS-GENERATION                          PIC 9(04) COMP.
038200 01  WS-BEST-FITNESS                         PIC S9(06)V9(02)
038300                                              COMP-3.
038400 01  WS-BEST-SUBSCRIPT                       PIC 9(03) COMP.
038500 01  WS-NEW-GEN-COUNT                        PIC 9(03) COMP.
038600*
038700* HOME-GROWN PSEUDO-RANDOM GENERATOR - A LINEAR CONGRUENTIAL
038800* GENERATOR KEPT IN A 9-DIGIT COMP COUNTER.  EVERY COMPUTE
038900* BELOW OVERFLOWS THE RECEIVING FIELD ON PURPOSE; WITHOUT AN
039000* ON SIZE ERROR CLAUSE THE COMPILER TRUNCATES TO THE LOW-ORDER
039100* 9 DIGITS, WHICH IS ALL THE "RANDOMNESS" THIS ROUTINE NEEDS
039200* (SAME IDEA AS THE OLD RNDNUM DEMO'S SEEDED DRAW, JUST WITHOUT
039300* THE COMPILER'S RANDOM/CURRENT-DATE INTRINSICS).
039400 01  WS-TIME-NOW                             PIC 9(08).
039500 01  WS-RANDOM-SEED                          PIC 9(09) COMP.
039600 01  WS-RANDOM-DIV                           PIC 9(09) COMP.
039700 01  WS-RANDOM-RANGE                         PIC 9(05) COMP.
039800 01  WS-RANDOM-PICK                          PIC 9(05) COMP.
039900 01  WS-MUTATE-THRESHOLD                     PIC 9(05) COMP.
040000 01  WS-PICK-SUBJECT-CODE                    PIC 9(01).
040100 01  WS-FOUND-TEACHER-ID                     PIC 9(03).
040200 01  WS-PICK-CLASSROOM-SUBSCRIPT             PIC 9(02) COMP.
040300 01  WS-PICK-DAY                             PIC 9(01).
040400 01  WS-PICK-PERIOD                          PIC 9(01).
040500 01  WS-ELIGIBLE-ROOM-LIST OCCURS 5 TIMES
040600                            INDEXED BY ELIG-IDX
040700                            PIC 9(02) COMP.
040800 01  WS-ELIGIBLE-ROOM-COUNT                  PIC 9(02) COMP.
040900     88  WS-NO-ELIGIBLE-ROOMS                VALUE ZERO.
041000 01  WS-MUTATE-KIND                          PIC 9(01).
041100 01  WS-COIN-FLIP                            PIC 9(01).
041200*
041300****************************************************************
041400*   TOURNAMENT SELECTION WORK FIELDS                            *
041500****************************************************************
041600 01  WS-TOURNAMENT-DRAW                      PIC 9(03) COMP.
041700 01  WS-TOURNAMENT-WINNER                    PIC 9(03) COMP.
041800 01  WS-TOURNAMENT-BEST-FIT                  PIC S9(06)V9(02)
041900                                              COMP-3.
042000 01  WS-TOURNAMENT-COUNTER                   PIC 9(02) COMP.
042100 01  WS-PARENT-1-SUBSCRIPT                   PIC 9(03) COMP.
042200 01  WS-PARENT-2-SUBSCRIPT                   PIC 9(03) COMP.
042300*
042400****************************************************************
042500*   REPORT LINE WORK AREAS                                      *
042600****************************************************************
042700 01  WS-PRT-REC                              PIC X(132)
042800                                              VALUE SPACES.
042900 01  WS-DAY-LINE.
043000     05  WS-DL-DAY-NAME                      PIC X(09).
043100     05  WS-DL-CELLS                         PIC X(96).
043200     05  WS-DL-COUNT-TAG                     PIC X(16).
043300 01  WS-CELL-TEXT                            PIC X(06).
043400 01  WS-PERIOD-OUT                           PIC 9(01).
043500 01  WS-GROUP-HDR-LINE                       PIC X(60).
043600 01  WS-TEACHER-HDR-LINE                     PIC X(60).
043700 01  WS-NUM-EDIT-4                           PIC ZZZ9.
043800 01  WS-FITNESS-EDIT                         PIC -ZZZZZZ9.99.
043900 01  WS-COUNT-EDIT-2                         PIC Z9.
044000*
044100****************************************************************
044200*   SUBSCRIPTS USED ACROSS THE REPORT AND GA PARAGRAPHS         *
044300****************************************************************
044400 01  WS-I                                    PIC 9(03) COMP.
044500 01  WS-J                                    PIC 9(03) COMP.
044600 01  WS-K                                    PIC 9(02) COMP.
044700 01  WS-D                                    PIC 9(02) COMP.
044800 01  WS-P                                    PIC 9(02) COMP.
044900 01  WS-GAP-LAST-PERIOD                      PIC 9(02) COMP.
045000 01  WS-GAP-HAS-LAST                         PIC 9(01).
045100 01  WS-TOTAL-LESSONS-OUT                    PIC 9(04) COMP.
045200 01  WS-ABEND-MESSAGE                        PIC X(60).
045300 01  WS-RPT-MODE                             PIC 9(01).
045400 01  WS-PERIOD-LABEL                         PIC 9(01).
045500 01  WS-GROUP-ID-OUT                         PIC 9(01).
045600*
045700 PROCEDURE DIVISION.
045800****************************************************************
045900*   100-MAIN-PROCESS                                            *
046000*   TOP-LEVEL ORCHESTRATION FOR THE WHOLE GA SCHEDULING RUN -   *
046100*   BUILD TABLES, BUILD GENERATION 0, LOOP, PRINT RESULTS.      *
046200****************************************************************
046300 100-MAIN-PROCESS.
046400     OPEN OUTPUT RPT-LINE
046500     PERFORM 150-SEED-RANDOM-NUMBER
046600     PERFORM 200-BUILD-REFERENCE-DATA
046700     PERFORM 300-BUILD-INITIAL-POPULATION
046800     PERFORM 400-EVALUATE-POPULATION
046900     PERFORM 700-FIND-BEST-CANDIDATE
047000     MOVE ZERO TO WS-GENERATION
047100     PERFORM 710-SHOW-GENERATION-PROGRESS
047200     PERFORM 800-GENERATION-STEP
047300             VARYING WS-GENERATION FROM 1 BY 1
047400             UNTIL WS-GENERATION > GA-MAX-GENERATIONS
047500     PERFORM 950-PRINT-FINAL-RESULTS
047600     PERFORM 960-PRINT-GROUP-SCHEDULES
047700     PERFORM 970-PRINT-TEACHER-SCHEDULES
047800     CLOSE RPT-LINE
047900     STOP RUN.
048000*
048100****************************************************************
048200*   150-SEED-RANDOM-NUMBER                                      *
048300*   SEEDS THE HOME-GROWN GENERATOR FROM TODAY'S WALL-CLOCK      *
048400*   TIME (HHMMSSHH) - THE SAME ACCEPT ... FROM TIME THE RNDNUM  *
048500*   DEMO JOB USED BEFORE RANDOM/CURRENT-DATE WERE AVAILABLE.    *
048600****************************************************************
048700 150-SEED-RANDOM-NUMBER.
048800     ACCEPT WS-TIME-NOW FROM TIME
048900     MOVE WS-TIME-NOW TO WS-RANDOM-SEED
049000     IF WS-RANDOM-SEED = ZERO
049100         MOVE 19890314 TO WS-RANDOM-SEED
049200     END-IF
049300     COMPUTE WS-MUTATE-THRESHOLD =
049400             GA-MUTATION-RATE * 10000.
049500*
049600****************************************************************
049700*   930-ROLL-RANDOM-INT                                         *
049800*   ADVANCES THE GENERATOR ONE STEP AND RETURNS A NUMBER        *
049900*   UNIFORM IN 1 .. WS-RANDOM-RANGE, IN WS-RANDOM-PICK.         *
050000****************************************************************
050100 930-ROLL-RANDOM-INT.
050200     COMPUTE WS-RANDOM-SEED =
050300             (WS-RANDOM-SEED * 31821) + 13849
050400     COMPUTE WS-RANDOM-DIV =
050500             WS-RANDOM-SEED / WS-RANDOM-RANGE
050600     COMPUTE WS-RANDOM-PICK =
050700             WS-RANDOM-SEED - (WS-RANDOM-DIV * WS-RANDOM-RANGE)
050800             + 1.
050900*
051000****************************************************************
051100*   200-BUILD-REFERENCE-DATA                                    *
051200*   LOADS THE FIXED TEACHER, CLASSROOM AND GROUP TABLES, PLUS   *
051300*   THE SUBJECT WEEKLY-QUOTA TABLE, BEFORE ANY GENERATION RUNS. *
051400****************************************************************
051500 200-BUILD-REFERENCE-DATA.
051600     PERFORM 210-BUILD-TEACHER-TABLE
051700     PERFORM 220-BUILD-CLASSROOM-TABLE
051800     PERFORM 230-BUILD-GROUP-TABLE
051900     PERFORM 240-BUILD-SUBJECT-TABLE.
052000*
052100* ACTIVE ROSTER - ONE TEACHER PER SUBJECT (AC-0101).  SLOTS 5-8
052200* OF WS-TEACHER-TABLE ARE LEFT AT THEIR INITIAL ZERO/SPACE
052300* VALUE - THE SHOP HAS ROOM TO HIRE MORE STAFF PER SUBJECT
052400* WITHOUT A LAYOUT CHANGE, BUT NONE ARE ON STAFF TODAY.
052500 210-BUILD-TEACHER-TABLE.
052600     SET TCH-IDX TO 1
052700     MOVE 1          TO TCHR-ID(TCH-IDX)
052800     MOVE "Mr. Smith"           TO TCHR-NAME(TCH-IDX)
052900     MOVE 1          TO TCHR-SUBJ-CODE(TCH-IDX)
053000     SET TCH-IDX TO 2
053100     MOVE 2          TO TCHR-ID(TCH-IDX)
053200     MOVE "Ms. Johnson"         TO TCHR-NAME(TCH-IDX)
053300     MOVE 2          TO TCHR-SUBJ-CODE(TCH-IDX)
053400     SET TCH-IDX TO 3
053500     MOVE 3          TO TCHR-ID(TCH-IDX)
053600     MOVE "Dr. Brown"           TO TCHR-NAME(TCH-IDX)
053700     MOVE 3          TO TCHR-SUBJ-CODE(TCH-IDX)
053800     SET TCH-IDX TO 4
053900     MOVE 4          TO TCHR-ID(TCH-IDX)
054000     MOVE "Mrs. Davis"          TO TCHR-NAME(TCH-IDX)
054100     MOVE 4          TO TCHR-SUBJ-CODE(TCH-IDX).
054200*
054300* ROOMS 1-3 ARE GENERAL-PURPOSE CLASSROOMS (MATH, PHYSICS AND
054400* PHYSICAL CULTURE, BUT NOT INFORMATICS); THE PHYSICS LAB IS
054500* PHYSICS-ONLY AND THE COMPUTER LAB IS INFORMATICS-ONLY.
054600 220-BUILD-CLASSROOM-TABLE.
054700     SET RM-IDX TO 1
054800     MOVE 1          TO RM-ID(RM-IDX)
054900     MOVE "Room 101"            TO RM-NAME(RM-IDX)
055000     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 1)
055100     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 2)
055200     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 3)
055300     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 4)
055400     SET RM-IDX TO 2
055500     MOVE 2          TO RM-ID(RM-IDX)
055600     MOVE "Room 102"            TO RM-NAME(RM-IDX)
055700     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 1)
055800     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 2)
055900     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 3)
056000     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 4)
056100     SET RM-IDX TO 3
056200     MOVE 3          TO RM-ID(RM-IDX)
056300     MOVE "Room 103"            TO RM-NAME(RM-IDX)
056400     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 1)
056500     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 2)
056600     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 3)
056700     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 4)
056800     SET RM-IDX TO 4
056900     MOVE 4          TO RM-ID(RM-IDX)
057000     MOVE "Physics Lab"         TO RM-NAME(RM-IDX)
057100     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 1)
057200     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 2)
057300     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 3)
057400     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 4)
057500     SET RM-IDX TO 5
057600     MOVE 5          TO RM-ID(RM-IDX)
057700     MOVE "Computer Lab"        TO RM-NAME(RM-IDX)
057800     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 1)
057900     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 2)
058000     MOVE 1 TO RM-ALLOWED-SUBJ(RM-IDX 3)
058100     MOVE 0 TO RM-ALLOWED-SUBJ(RM-IDX 4).
058200*
058300 230-BUILD-GROUP-TABLE.
058400     SET GRP-IDX TO 1
058500     MOVE 1          TO GRP-ID(GRP-IDX)
058600     MOVE "Group 1"             TO GRP-NAME(GRP-IDX)
058700     MOVE 30         TO GRP-NUM-STUDENTS(GRP-IDX)
058800     SET GRP-IDX TO 2
058900     MOVE 2          TO GRP-ID(GRP-IDX)
059000     MOVE "Group 2"             TO GRP-NAME(GRP-IDX)
059100     MOVE 30         TO GRP-NUM-STUDENTS(GRP-IDX)
059200     SET GRP-IDX TO 3
059300     MOVE 3          TO GRP-ID(GRP-IDX)
059400     MOVE "Group 3"             TO GRP-NAME(GRP-IDX)
059500     MOVE 30         TO GRP-NUM-STUDENTS(GRP-IDX)
059600     SET GRP-IDX TO 4
059700     MOVE 4          TO GRP-ID(GRP-IDX)
059800     MOVE "Group 4"             TO GRP-NAME(GRP-IDX)
059900     MOVE 30         TO GRP-NUM-STUDENTS(GRP-IDX).
060000*
060100* WEEKLY LESSON QUOTAS - MATH 5, PHYSICS 4, INFORMATICS 3,
060200* PHYSICAL CULTURE 2.  TOTAL WEEKLY LESSONS PER GROUP = 14.
060300 240-BUILD-SUBJECT-TABLE.
060400     SET SUBJ-IDX TO 1
060500     MOVE 1          TO SUBJ-CODE(SUBJ-IDX)
060600     MOVE "MATHEMATICS"         TO SUBJ-NAME(SUBJ-IDX)
060700     MOVE "Mat"                 TO SUBJ-ABBREV(SUBJ-IDX)
060800     MOVE 5          TO SUBJ-WEEKLY-REQD(SUBJ-IDX)
060900     SET SUBJ-IDX TO 2
061000     MOVE 2          TO SUBJ-CODE(SUBJ-IDX)
061100     MOVE "PHYSICS"             TO SUBJ-NAME(SUBJ-IDX)
061200     MOVE "Phy"                 TO SUBJ-ABBREV(SUBJ-IDX)
061300     MOVE 4          TO SUBJ-WEEKLY-REQD(SUBJ-IDX)
061400     SET SUBJ-IDX TO 3
061500     MOVE 3          TO SUBJ-CODE(SUBJ-IDX)
061600     MOVE "INFORMATICS"         TO SUBJ-NAME(SUBJ-IDX)
061700     MOVE "Inf"                 TO SUBJ-ABBREV(SUBJ-IDX)
061800     MOVE 3          TO SUBJ-WEEKLY-REQD(SUBJ-IDX)
061900     SET SUBJ-IDX TO 4
062000     MOVE 4          TO SUBJ-CODE(SUBJ-IDX)
062100     MOVE "PHYSICAL CULTURE"    TO SUBJ-NAME(SUBJ-IDX)
062200     MOVE "Phc"                 TO SUBJ-ABBREV(SUBJ-IDX)
062300     MOVE 2          TO SUBJ-WEEKLY-REQD(SUBJ-IDX).
062400*
062500****************************************************************
062600*   300-BUILD-INITIAL-POPULATION                                *
062700*   BUILDS GENERATION 0 - ONE RANDOM CANDIDATE PER POPULATION   *
062800*   SLOT, NO DEDUPLICATION AT BUILD TIME.                       *
062900****************************************************************
063000 300-BUILD-INITIAL-POPULATION.
063100     PERFORM 310-BUILD-ONE-CANDIDATE
063200             VARYING POP-A-IDX FROM 1 BY 1
063300             UNTIL POP-A-IDX > GA-POPULATION-SIZE.
063400*
063500 310-BUILD-ONE-CANDIDATE.
063600     MOVE 1 TO WS-J
063700     PERFORM 312-BUILD-GROUP-LESSONS
063800             VARYING GRP-IDX FROM 1 BY 1
063900             UNTIL GRP-IDX > WS-GROUP-COUNT
064000     COMPUTE TTA-LESSON-COUNT(POP-A-IDX) = WS-J - 1.
064100*
064200 312-BUILD-GROUP-LESSONS.
064300     PERFORM 314-BUILD-SUBJECT-LESSONS
064400             VARYING SUBJ-IDX FROM 1 BY 1
064500             UNTIL SUBJ-IDX > NUM-SUBJECTS.
064600*
064700 314-BUILD-SUBJECT-LESSONS.
064800     PERFORM 320-GENERATE-LESSON
064900             VARYING WS-D FROM 1 BY 1
065000             UNTIL WS-D > SUBJ-WEEKLY-REQD(SUBJ-IDX).
065100*
065200* ONE LESSON: SUBJECT FROM THE CURRENT SUBJECT-TABLE ENTRY,
065300* THE ONE TEACHER WHO TEACHES IT, A CLASSROOM CHOSEN AT RANDOM
065400* FROM THOSE THAT ALLOW IT, AND A TIME SLOT CHOSEN AT RANDOM.
065500 320-GENERATE-LESSON.
065600     MOVE SUBJ-CODE(SUBJ-IDX) TO WS-PICK-SUBJECT-CODE
065700     PERFORM 920-FIND-TEACHER-FOR-SUBJECT
065800     PERFORM 900-PICK-RANDOM-CLASSROOM
065900     PERFORM 910-PICK-RANDOM-SLOT
066000     MOVE WS-PICK-SUBJECT-CODE  TO LSNA-SUBJ-CODE(POP-A-IDX WS-J)
066100     MOVE WS-FOUND-TEACHER-ID   TO LSNA-TCHR-ID(POP-A-IDX WS-J)
066200     MOVE RM-ID(WS-PICK-CLASSROOM-SUBSCRIPT)
066300                                TO LSNA-RM-ID(POP-A-IDX WS-J)
066400     MOVE WS-PICK-DAY           TO LSNA-DAY(POP-A-IDX WS-J)
066500     MOVE WS-PICK-PERIOD        TO LSNA-PERIOD(POP-A-IDX WS-J)
066600     MOVE GRP-ID(GRP-IDX)       TO LSNA-GRP-ID(POP-A-IDX WS-J)
066700     ADD 1 TO WS-J.
066800*
066900****************************************************************
067000*   900-PICK-RANDOM-CLASSROOM                                   *
067100*   BUILDS THE LIST OF ROOMS ELIGIBLE FOR WS-PICK-SUBJECT-CODE  *
067200*   (RULE 10 - CLASSROOM SELECTION) USING THE ALLOWED-SUBJECTS  *
067300*   STRING VIEW, THEN DRAWS ONE UNIFORMLY AT RANDOM.  ABENDS    *
067400*   IF NO ROOM IS ELIGIBLE - THAT CAN ONLY MEAN THE REFERENCE   *
067500*   TABLES THEMSELVES ARE MISCONFIGURED.                        *
067600****************************************************************
067700 900-PICK-RANDOM-CLASSROOM.
067800     MOVE ZERO TO WS-ELIGIBLE-ROOM-COUNT
067900     PERFORM 902-TEST-ONE-CLASSROOM
068000             VARYING RM-IDX FROM 1 BY 1
068100             UNTIL RM-IDX > WS-CLASSROOM-COUNT
068200     IF WS-NO-ELIGIBLE-ROOMS
068300         MOVE "NO ELIGIBLE CLASSROOM FOR SUBJECT"
068400                                    TO WS-ABEND-MESSAGE
068500         PERFORM 990-FATAL-CONFIG-ERROR
068600     END-IF
068700     MOVE WS-ELIGIBLE-ROOM-COUNT TO WS-RANDOM-RANGE
068800     PERFORM 930-ROLL-RANDOM-INT
068900     SET ELIG-IDX TO WS-RANDOM-PICK
069000     MOVE WS-ELIGIBLE-ROOM-LIST(ELIG-IDX)
069100                                TO WS-PICK-CLASSROOM-SUBSCRIPT.
069200*
069300 902-TEST-ONE-CLASSROOM.
069400     IF RM-ALLOWED-STRING(RM-IDX)(WS-PICK-SUBJECT-CODE:1)
069500             = "1"
069600         ADD 1 TO WS-ELIGIBLE-ROOM-COUNT
069700         SET ELIG-IDX TO WS-ELIGIBLE-ROOM-COUNT
069800         SET WS-ELIGIBLE-ROOM-LIST(ELIG-IDX) FROM RM-IDX
069900     END-IF.
070000*
070100****************************************************************
070200*   910-PICK-RANDOM-SLOT                                        *
070300*   DRAWS A DAY (0-4) AND A PERIOD (0-5) UNIFORMLY AT RANDOM.   *
070400****************************************************************
070500 910-PICK-RANDOM-SLOT.
070600     MOVE NUM-DAYS TO WS-RANDOM-RANGE
070700     PERFORM 930-ROLL-RANDOM-INT
070800     COMPUTE WS-PICK-DAY = WS-RANDOM-PICK - 1
070900     MOVE NUM-PERIODS TO WS-RANDOM-RANGE
071000     PERFORM 930-ROLL-RANDOM-INT
071100     COMPUTE WS-PICK-PERIOD = WS-RANDOM-PICK - 1.
071200*
071300****************************************************************
071400*   920-FIND-TEACHER-FOR-SUBJECT                                *
071500*   RULE 9 - EXACTLY ONE ACTIVE TEACHER PER SUBJECT; IF THE     *
071600*   ROSTER EVER GREW A SECOND ONE FOR THE SAME SUBJECT, THE     *
071700*   FIRST MATCH IN TABLE ORDER WINS.  ABENDS IF NONE FOUND.     *
071800****************************************************************
071900 920-FIND-TEACHER-FOR-SUBJECT.
072000     MOVE ZERO TO WS-FOUND-TEACHER-ID
072100     SET TCH-IDX TO 1
072200     PERFORM 922-TEST-ONE-TEACHER
072300             UNTIL TCH-IDX > WS-TEACHER-COUNT
072400             OR WS-FOUND-TEACHER-ID NOT = ZERO
072500     IF WS-FOUND-TEACHER-ID = ZERO
072600         MOVE "NO ELIGIBLE TEACHER FOR SUBJECT"
072700                                    TO WS-ABEND-MESSAGE
072800         PERFORM 990-FATAL-CONFIG-ERROR
072900     END-IF.
073000*
073100 922-TEST-ONE-TEACHER.
073200     IF TCHR-SUBJ-CODE(TCH-IDX) = WS-PICK-SUBJECT-CODE
073300         MOVE TCHR-ID(TCH-IDX) TO WS-FOUND-TEACHER-ID
073400     ELSE
073500         SET TCH-IDX UP BY 1
073600     END-IF.
073700*
073800****************************************************************
073900*   990-FATAL-CONFIG-ERROR                                      *
074000*   THE REFERENCE-DATA TABLES THEMSELVES ARE BROKEN - THIS      *
074100*   CANNOT HAPPEN FROM NORMAL OPERATION.  DISPLAY AND ABEND.    *
074200****************************************************************
074300 990-FATAL-CONFIG-ERROR.
074400     DISPLAY "GASCHED - FATAL REFERENCE DATA ERROR"
074500     DISPLAY WS-ABEND-MESSAGE
074600     CLOSE RPT-LINE
074700     MOVE 16 TO RETURN-CODE
074800     STOP RUN.
074900*
075000****************************************************************
075100*   400-EVALUATE-POPULATION                                     *
075200*   SCORES EVERY CANDIDATE IN POPULATION-A INDEPENDENTLY AND    *
075300*   STORES THE RESULT BACK ON THE CANDIDATE'S FITNESS FIELD.    *
075400****************************************************************
075500 400-EVALUATE-POPULATION.
075600     PERFORM 410-SCORE-ONE-CANDIDATE
075700             VARYING POP-A-IDX FROM 1 BY 1
075800             UNTIL POP-A-IDX > GA-POPULATION-SIZE.
075900*
076000 410-SCORE-ONE-CANDIDATE.
076100     MOVE TTA-LESSON-COUNT(POP-A-IDX) TO WS-SCORE-LESSON-COUNT
076200     MOVE ZERO TO WS-ROOM-CONFLICTS
076300     MOVE ZERO TO WS-GROUP-GAPS
076400     MOVE ZERO TO WS-TEACHER-GAPS
076500     MOVE ZERO TO WS-MAX-PER-DAY-VIOLATIONS
076600     MOVE ZERO TO WS-TEACHER-LIMIT-VIOLATIONS
076700     MOVE ZERO TO WS-INVALID-ASSIGNMENTS
076800     MOVE ZERO TO WS-GROUP-COLLISIONS
076900     MOVE ZERO TO WS-TEACHER-COLLISIONS
077000     MOVE ZERO TO WS-LAST-LESSON-VIOLATIONS
077100     MOVE ZERO TO WS-ADJUSTMENT-VIOLATIONS
077200     PERFORM 420-COUNT-ROOM-CONFLICTS
077300     PERFORM 430-COUNT-GROUP-GAPS
077400     PERFORM 440-COUNT-TEACHER-GAPS
077500     PERFORM 450-COUNT-MAX-PER-DAY
077600     PERFORM 455-COUNT-TEACHER-LIMIT
077700     PERFORM 460-COUNT-INVALID-ASSIGN
077800     PERFORM 465-COUNT-GROUP-COLLISION
077900     PERFORM 470-COUNT-TEACHER-COLLISION
078000     PERFORM 475-COUNT-LAST-LESSON
078100     PERFORM 480-COUNT-ADJUSTMENT
078200     COMPUTE TTA-FITNESS(POP-A-IDX) =
078300             GA-BASE-FITNESS
078400             - (30  * WS-ROOM-CONFLICTS)
078500             - (50  * WS-GROUP-GAPS)
078600             - (50  * WS-TEACHER-GAPS)
078700             - (40  * WS-MAX-PER-DAY-VIOLATIONS)
078800             - (0   * WS-TEACHER-LIMIT-VIOLATIONS)
078900             - (100 * WS-INVALID-ASSIGNMENTS)
079000             - (50  * WS-GROUP-COLLISIONS)
079100             - (50  * WS-TEACHER-COLLISIONS)
079200             - (30  * WS-LAST-LESSON-VIOLATIONS)
079300             - (100 * WS-ADJUSTMENT-VIOLATIONS).
079400*
079500****************************************************************
079600*   420 - RULE 1, ROOM-CONFLICTS.  GROUP LESSONS BY (DAY,       *
079700*   PERIOD); EACH CLASSROOM REPETITION BEYOND THE FIRST ADDS 1. *
079800*   (AC-0201 FIX: THE FIRST OCCURRENCE ITSELF NEVER COUNTS.)    *
079900****************************************************************
080000 420-COUNT-ROOM-CONFLICTS.
080100     PERFORM 421-CONFLICTS-FOR-ONE-DAY
080200             VARYING WS-D FROM 0 BY 1
080300             UNTIL WS-D > 4.
080400*
080500 421-CONFLICTS-FOR-ONE-DAY.
080600     PERFORM 422-CONFLICTS-FOR-ONE-SLOT
080700             VARYING WS-P FROM 0 BY 1
080800             UNTIL WS-P > 5.
080900*
081000 422-CONFLICTS-FOR-ONE-SLOT.
081100     PERFORM 423-ZERO-SLOT-ROOM-COUNT
081200             VARYING SLOT-RM-IDX FROM 1 BY 1
081300             UNTIL SLOT-RM-IDX > WS-CLASSROOM-COUNT
081400     PERFORM 424-TALLY-ROOM-FOR-SLOT
081500             VARYING WS-J FROM 1 BY 1
081600             UNTIL WS-J > WS-SCORE-LESSON-COUNT
081700     PERFORM 425-ADD-ROOM-CONFLICT-EXCESS
081800             VARYING SLOT-RM-IDX FROM 1 BY 1
081900             UNTIL SLOT-RM-IDX > WS-CLASSROOM-COUNT.
082000*
082100 423-ZERO-SLOT-ROOM-COUNT.
082200     MOVE ZERO TO WS-SLOT-ROOM-COUNT(SLOT-RM-IDX).
082300*
082400 424-TALLY-ROOM-FOR-SLOT.
082500     IF LSNA-DAY(POP-A-IDX WS-J) = WS-D
082600        AND LSNA-PERIOD(POP-A-IDX WS-J) = WS-P
082700         ADD 1 TO
082800            WS-SLOT-ROOM-COUNT(LSNA-RM-ID(POP-A-IDX WS-J))
082900     END-IF.
083000*
083100 425-ADD-ROOM-CONFLICT-EXCESS.
083200     IF WS-SLOT-ROOM-COUNT(SLOT-RM-IDX) > 1
083300         COMPUTE WS-ROOM-CONFLICTS =
083400                 WS-ROOM-CONFLICTS
083500                 + WS-SLOT-ROOM-COUNT(SLOT-RM-IDX) - 1
083600     END-IF.
083700*
083800****************************************************************
083900*   430 - RULE 2 (FIRST HALF), GROUP-GAPS.  FOR EVERY GROUP AND *
084000*   DAY, WALK THE SORTED PERIOD LIST AND ADD THE SIZE OF EVERY  *
084100*   SKIPPED RUN OF EMPTY PERIODS.                               *
084200****************************************************************
084300 430-COUNT-GROUP-GAPS.
084400     PERFORM 431-GAPS-FOR-ONE-GROUP
084500             VARYING GRP-IDX FROM 1 BY 1
084600             UNTIL GRP-IDX > WS-GROUP-COUNT.
084700*
084800 431-GAPS-FOR-ONE-GROUP.
084900     PERFORM 432-GAPS-FOR-GROUP-DAY
085000             VARYING WS-D FROM 0 BY 1
085100             UNTIL WS-D > 4.
085200*
085300 432-GAPS-FOR-GROUP-DAY.
085400     PERFORM 433-ZERO-PERIOD-USED
085500             VARYING WS-P FROM 0 BY 1
085600             UNTIL WS-P > 5
085700     PERFORM 434-MARK-GROUP-DAY-PERIOD
085800             VARYING WS-J FROM 1 BY 1
085900             UNTIL WS-J > WS-SCORE-LESSON-COUNT
086000     MOVE ZERO TO WS-GAP-HAS-LAST
086100     PERFORM 435-SUM-GROUP-GAP-PERIOD
086200             VARYING WS-P FROM 0 BY 1
086300             UNTIL WS-P > 5.
086400*
086500 433-ZERO-PERIOD-USED.
086600     MOVE ZERO TO WS-DAY-PERIOD-USED(WS-P + 1).
086700*
086800 434-MARK-GROUP-DAY-PERIOD.
086900     IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
087000        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
087100         MOVE 1 TO
087200            WS-DAY-PERIOD-USED(LSNA-PERIOD(POP-A-IDX WS-J) + 1)
087300     END-IF.
087400*
087500 435-SUM-GROUP-GAP-PERIOD.
087600     IF WS-DAY-PERIOD-USED(WS-P + 1) = 1
087700         IF WS-GAP-HAS-LAST = 1
087800             COMPUTE WS-GROUP-GAPS =
087900                     WS-GROUP-GAPS + WS-P - WS-GAP-LAST-PERIOD
088000                     - 1
088100         END-IF
088200         MOVE WS-P TO WS-GAP-LAST-PERIOD
088300         MOVE 1 TO WS-GAP-HAS-LAST
088400     END-IF.
088500*
088600****************************************************************
088700*   440 - RULE 2 (SECOND HALF), TEACHER-GAPS.  SAME WALK, KEYED *
088800*   BY TEACHER INSTEAD OF GROUP.                                *
088900****************************************************************
089000 440-COUNT-TEACHER-GAPS.
089100     PERFORM 441-GAPS-FOR-ONE-TEACHER
089200             VARYING TCH-IDX FROM 1 BY 1
089300             UNTIL TCH-IDX > WS-TEACHER-COUNT.
089400*
089500 441-GAPS-FOR-ONE-TEACHER.
089600     PERFORM 442-GAPS-FOR-TEACHER-DAY
089700             VARYING WS-D FROM 0 BY 1
089800             UNTIL WS-D > 4.
089900*
090000 442-GAPS-FOR-TEACHER-DAY.
090100     PERFORM 443-ZERO-TEACHER-PERIOD-USED
090200             VARYING WS-P FROM 0 BY 1
090300             UNTIL WS-P > 5
090400     PERFORM 444-MARK-TEACHER-DAY-PERIOD
090500             VARYING WS-J FROM 1 BY 1
090600             UNTIL WS-J > WS-SCORE-LESSON-COUNT
090700     MOVE ZERO TO WS-GAP-HAS-LAST
090800     PERFORM 445-SUM-TEACHER-GAP-PERIOD
090900             VARYING WS-P FROM 0 BY 1
091000             UNTIL WS-P > 5.
091100*
091200 443-ZERO-TEACHER-PERIOD-USED.
091300     MOVE ZERO TO WS-DAY-PERIOD-USED(WS-P + 1).
091400*
091500 444-MARK-TEACHER-DAY-PERIOD.
091600     IF LSNA-TCHR-ID(POP-A-IDX WS-J) = TCHR-ID(TCH-IDX)
091700        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
091800         MOVE 1 TO
091900            WS-DAY-PERIOD-USED(LSNA-PERIOD(POP-A-IDX WS-J) + 1)
092000     END-IF.
092100*
092200 445-SUM-TEACHER-GAP-PERIOD.
092300     IF WS-DAY-PERIOD-USED(WS-P + 1) = 1
092400         IF WS-GAP-HAS-LAST = 1
092500             COMPUTE WS-TEACHER-GAPS =
092600                 WS-TEACHER-GAPS + WS-P - WS-GAP-LAST-PERIOD - 1
092700         END-IF
092800         MOVE WS-P TO WS-GAP-LAST-PERIOD
092900         MOVE 1 TO WS-GAP-HAS-LAST
093000     END-IF.
093100*
093200****************************************************************
093300*   450 - RULE 3, MAX-LESSONS-PER-DAY-VIOLATIONS.               *
093400****************************************************************
093500 450-COUNT-MAX-PER-DAY.
093600     PERFORM 451-MAX-PER-DAY-FOR-GROUP
093700             VARYING GRP-IDX FROM 1 BY 1
093800             UNTIL GRP-IDX > WS-GROUP-COUNT.
093900*
094000 451-MAX-PER-DAY-FOR-GROUP.
094100     PERFORM 452-MAX-PER-DAY-FOR-GROUP-DAY
094200             VARYING WS-D FROM 0 BY 1
094300             UNTIL WS-D > 4.
094400*
094500 452-MAX-PER-DAY-FOR-GROUP-DAY.
094600     MOVE ZERO TO WS-DAY-LESSON-COUNT
094700     PERFORM 453-COUNT-GROUP-DAY-LESSON
094800             VARYING WS-J FROM 1 BY 1
094900             UNTIL WS-J > WS-SCORE-LESSON-COUNT
095000     IF WS-DAY-LESSON-COUNT > MAX-PERIODS-PER-DAY
095100         COMPUTE WS-MAX-PER-DAY-VIOLATIONS =
095200                 WS-MAX-PER-DAY-VIOLATIONS
095300                 + WS-DAY-LESSON-COUNT - MAX-PERIODS-PER-DAY
095400     END-IF.
095500*
095600 453-COUNT-GROUP-DAY-LESSON.
095700     IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
095800        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
095900         ADD 1 TO WS-DAY-LESSON-COUNT
096000     END-IF.
096100*
096200****************************************************************
096300*   455 - RULE 4, TEACHER-LESSON-LIMIT-VIOLATIONS.  COMPUTED    *
096400*   FOR PARITY WITH THE UNION STAFFING POLICY BUT WEIGHTED      *
096500*   ZERO IN THE FITNESS FORMULA (AC-0188, AC-0455) - IT MUST    *
096600*   NEVER MOVE TTA-FITNESS.                                     *
096700****************************************************************
096800 455-COUNT-TEACHER-LIMIT.
096900     PERFORM 456-TEACHER-LIMIT-FOR-TEACHER
097000             VARYING TCH-IDX FROM 1 BY 1
097100             UNTIL TCH-IDX > WS-TEACHER-COUNT.
097200*
097300 456-TEACHER-LIMIT-FOR-TEACHER.
097400     PERFORM 457-TEACHER-LIMIT-FOR-DAY
097500             VARYING WS-D FROM 0 BY 1
097600             UNTIL WS-D > 4.
097700*
097800 457-TEACHER-LIMIT-FOR-DAY.
097900     MOVE ZERO TO WS-DAY-LESSON-COUNT
098000     PERFORM 458-COUNT-TEACHER-DAY-LESSON
098100             VARYING WS-J FROM 1 BY 1
098200             UNTIL WS-J > WS-SCORE-LESSON-COUNT
098300     IF WS-DAY-LESSON-COUNT < 2 OR WS-DAY-LESSON-COUNT > 3
098400         ADD 1 TO WS-TEACHER-LIMIT-VIOLATIONS
098500     END-IF.
098600*
098700 458-COUNT-TEACHER-DAY-LESSON.
098800     IF LSNA-TCHR-ID(POP-A-IDX WS-J) = TCHR-ID(TCH-IDX)
098900        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
099000         ADD 1 TO WS-DAY-LESSON-COUNT
099100     END-IF.
099200*
099300****************************************************************
099400*   460 - RULE 5, INVALID-ASSIGNMENTS.  A LESSON CAN ADD 0, 1   *
099500*   OR 2 - ONE FOR A TEACHER/SUBJECT MISMATCH, ONE FOR A ROOM   *
099600*   NOT ALLOWED FOR THE SUBJECT - INDEPENDENTLY.                *
099700****************************************************************
099800 460-COUNT-INVALID-ASSIGN.
099900     PERFORM 461-CHECK-ONE-LESSON-VALID
100000             VARYING WS-J FROM 1 BY 1
100100             UNTIL WS-J > WS-SCORE-LESSON-COUNT.
100200*
100300 461-CHECK-ONE-LESSON-VALID.
100400     PERFORM 462-CHECK-TEACHER-SUBJ-MATCH
100500     PERFORM 463-CHECK-ROOM-SUBJ-MATCH.
100600*
100700 462-CHECK-TEACHER-SUBJ-MATCH.
100800     SET TCH-IDX TO 1
100900     PERFORM 4621-FIND-LESSON-TEACHER
101000             UNTIL TCH-IDX > WS-TEACHER-COUNT
101100     IF TCH-IDX > WS-TEACHER-COUNT
101200         ADD 1 TO WS-INVALID-ASSIGNMENTS
101300     ELSE
101400         IF TCHR-SUBJ-CODE(TCH-IDX) NOT =
101500            LSNA-SUBJ-CODE(POP-A-IDX WS-J)
101600             ADD 1 TO WS-INVALID-ASSIGNMENTS
101700         END-IF
101800     END-IF.
101900*
102000 4621-FIND-LESSON-TEACHER.
102100     IF TCHR-ID(TCH-IDX) = LSNA-TCHR-ID(POP-A-IDX WS-J)
102200         CONTINUE
102300     ELSE
102400         SET TCH-IDX UP BY 1
102500     END-IF.
102600*
102700 463-CHECK-ROOM-SUBJ-MATCH.
102800     SET RM-IDX TO 1
102900     PERFORM 4631-FIND-LESSON-ROOM
103000             UNTIL RM-IDX > WS-CLASSROOM-COUNT
103100     IF RM-IDX > WS-CLASSROOM-COUNT
103200         ADD 1 TO WS-INVALID-ASSIGNMENTS
103300     ELSE
103400         IF RM-ALLOWED-STRING(RM-IDX)
103500            (LSNA-SUBJ-CODE(POP-A-IDX WS-J):1) NOT = "1"
103600             ADD 1 TO WS-INVALID-ASSIGNMENTS
103700         END-IF
103800     END-IF.
103900*
104000 4631-FIND-LESSON-ROOM.
104100     IF RM-ID(RM-IDX) = LSNA-RM-ID(POP-A-IDX WS-J)
104200         CONTINUE
104300     ELSE
104400         SET RM-IDX UP BY 1
104500     END-IF.
104600*
104700****************************************************************
104800*   465 - RULE 6 (FIRST HALF), GROUP-COLLISIONS.  BUCKET EACH   *
104900*   GROUP/DAY'S LESSONS BY PERIOD; EACH BUCKET OVER 1 ADDS      *
105000*   (COUNT - 1).                                                *
105100****************************************************************
105200 465-COUNT-GROUP-COLLISION.
105300     PERFORM 466-GROUP-COLLISION-FOR-GROUP
105400             VARYING GRP-IDX FROM 1 BY 1
105500             UNTIL GRP-IDX > WS-GROUP-COUNT.
105600*
105700 466-GROUP-COLLISION-FOR-GROUP.
105800     PERFORM 467-GROUP-COLLISION-FOR-DAY
105900             VARYING WS-D FROM 0 BY 1
106000             UNTIL WS-D > 4.
106100*
106200 467-GROUP-COLLISION-FOR-DAY.
106300     PERFORM 4671-ZERO-GROUP-PERIOD-COUNT
106400             VARYING WS-P FROM 0 BY 1
106500             UNTIL WS-P > 5
106600     PERFORM 4672-TALLY-GROUP-PERIOD
106700             VARYING WS-J FROM 1 BY 1
106800             UNTIL WS-J > WS-SCORE-LESSON-COUNT
106900     PERFORM 468-ADD-GROUP-COLLISION-EXCESS
107000             VARYING WS-P FROM 0 BY 1
107100             UNTIL WS-P > 5.
107200*
107300 4671-ZERO-GROUP-PERIOD-COUNT.
107400     MOVE ZERO TO WS-DAY-PERIOD-SORTED(WS-P + 1).
107500*
107600 4672-TALLY-GROUP-PERIOD.
107700     IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
107800        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
107900         ADD 1 TO
108000            WS-DAY-PERIOD-SORTED(LSNA-PERIOD(POP-A-IDX WS-J) + 1)
108100     END-IF.
108200*
108300 468-ADD-GROUP-COLLISION-EXCESS.
108400     IF WS-DAY-PERIOD-SORTED(WS-P + 1) > 1
108500         COMPUTE WS-GROUP-COLLISIONS =
108600                 WS-GROUP-COLLISIONS
108700                 + WS-DAY-PERIOD-SORTED(WS-P + 1) - 1
108800     END-IF.
108900*
109000****************************************************************
109100*   470 - RULE 6 (SECOND HALF), TEACHER-COLLISIONS.  SAME       *
109200*   BUCKETING, KEYED BY TEACHER.                                *
109300****************************************************************
109400 470-COUNT-TEACHER-COLLISION.
109500     PERFORM 471-TEACHER-COLLISION-FOR-TEACHER
109600             VARYING TCH-IDX FROM 1 BY 1
109700             UNTIL TCH-IDX > WS-TEACHER-COUNT.
109800*
109900 471-TEACHER-COLLISION-FOR-TEACHER.
110000     PERFORM 472-TEACHER-COLLISION-FOR-DAY
110100             VARYING WS-D FROM 0 BY 1
110200             UNTIL WS-D > 4.
110300*
110400 472-TEACHER-COLLISION-FOR-DAY.
110500     PERFORM 4721-ZERO-TEACHER-PERIOD-COUNT
110600             VARYING WS-P FROM 0 BY 1
110700             UNTIL WS-P > 5
110800     PERFORM 4722-TALLY-TEACHER-PERIOD
110900             VARYING WS-J FROM 1 BY 1
111000             UNTIL WS-J > WS-SCORE-LESSON-COUNT
111100     PERFORM 473-ADD-TEACHER-COLLISION-EXCESS
111200             VARYING WS-P FROM 0 BY 1
111300             UNTIL WS-P > 5.
111400*
111500 4721-ZERO-TEACHER-PERIOD-COUNT.
111600     MOVE ZERO TO WS-DAY-PERIOD-SORTED(WS-P + 1).
111700*
111800 4722-TALLY-TEACHER-PERIOD.
111900     IF LSNA-TCHR-ID(POP-A-IDX WS-J) = TCHR-ID(TCH-IDX)
112000        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
112100         ADD 1 TO
112200            WS-DAY-PERIOD-SORTED(LSNA-PERIOD(POP-A-IDX WS-J) + 1)
112300     END-IF.
112400*
112500 473-ADD-TEACHER-COLLISION-EXCESS.
112600     IF WS-DAY-PERIOD-SORTED(WS-P + 1) > 1
112700         COMPUTE WS-TEACHER-COLLISIONS =
112800                 WS-TEACHER-COLLISIONS
112900                 + WS-DAY-PERIOD-SORTED(WS-P + 1) - 1
113000     END-IF.
113100*
113200****************************************************************
113300*   475 - RULE 7, LAST-LESSON-VIOLATIONS.  IF A GROUP HAS A     *
113400*   PHYSICAL CULTURE LESSON THAT DAY AND IT IS NOT THE LESSON   *
113500*   WITH THE HIGHEST PERIOD NUMBER THAT DAY, ADD 1.             *
113600****************************************************************
113700 475-COUNT-LAST-LESSON.
113800     PERFORM 476-LAST-LESSON-FOR-GROUP
113900             VARYING GRP-IDX FROM 1 BY 1
114000             UNTIL GRP-IDX > WS-GROUP-COUNT.
114100*
114200 476-LAST-LESSON-FOR-GROUP.
114300     PERFORM 477-LAST-LESSON-FOR-DAY
114400             VARYING WS-D FROM 0 BY 1
114500             UNTIL WS-D > 4.
114600*
114700* WS-K DOUBLES AS "HAS A PHYS-CULTURE LESSON TODAY" (0/1) AND
114800* WS-GAP-LAST-PERIOD DOUBLES AS "HIGHEST PERIOD SEEN TODAY";
114900* WS-GAP-HAS-LAST DOUBLES AS "ANY LESSON SEEN TODAY" AND
115000* WS-MUTATE-KIND DOUBLES AS "SUBJECT OF THE HIGHEST-PERIOD
115100* LESSON SEEN SO FAR" FOR THIS PARAGRAPH ONLY.
115200 477-LAST-LESSON-FOR-DAY.
115300     MOVE ZERO TO WS-K
115400     MOVE ZERO TO WS-GAP-HAS-LAST
115500     MOVE ZERO TO WS-GAP-LAST-PERIOD
115600     MOVE ZERO TO WS-MUTATE-KIND
115700     PERFORM 478-SCAN-GROUP-DAY-LESSON
115800             VARYING WS-J FROM 1 BY 1
115900             UNTIL WS-J > WS-SCORE-LESSON-COUNT
116000     IF WS-K = 1
116100        AND WS-MUTATE-KIND NOT = PHYSICAL-CULTURE-CODE
116200         ADD 1 TO WS-LAST-LESSON-VIOLATIONS
116300     END-IF.
116400*
116500 478-SCAN-GROUP-DAY-LESSON.
116600     IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
116700        AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
116800         IF LSNA-SUBJ-CODE(POP-A-IDX WS-J) =
116900            PHYSICAL-CULTURE-CODE
117000             MOVE 1 TO WS-K
117100         END-IF
117200         IF WS-GAP-HAS-LAST = 0
117300            OR LSNA-PERIOD(POP-A-IDX WS-J) > WS-GAP-LAST-PERIOD
117400             MOVE LSNA-PERIOD(POP-A-IDX WS-J)
117500                                       TO WS-GAP-LAST-PERIOD
117600             MOVE LSNA-SUBJ-CODE(POP-A-IDX WS-J)
117700                                       TO WS-MUTATE-KIND
117800             MOVE 1 TO WS-GAP-HAS-LAST
117900         END-IF
118000     END-IF.
118100*
118200****************************************************************
118300*   480 - RULE 8, ADJUSTMENT-VIOLATIONS.  FOR EVERY GROUP AND   *
118400*   SUBJECT, ADD THE ABSOLUTE DIFFERENCE BETWEEN THE ACTUAL     *
118500*   WEEKLY LESSON COUNT AND THE REQUIRED QUOTA (AC-0375 FIX -   *
118600*   MUST BE THE ABSOLUTE DIFFERENCE, NOT THE SIGNED ONE).       *
118700****************************************************************
118800 480-COUNT-ADJUSTMENT.
118900     PERFORM 481-ADJUSTMENT-FOR-GROUP
119000             VARYING GRP-IDX FROM 1 BY 1
119100             UNTIL GRP-IDX > WS-GROUP-COUNT.
119200*
119300 481-ADJUSTMENT-FOR-GROUP.
119400     PERFORM 482-ZERO-SUBJECT-ACTUAL
119500             VARYING SUBJ-IDX FROM 1 BY 1
119600             UNTIL SUBJ-IDX > NUM-SUBJECTS
119700     PERFORM 483-TALLY-GROUP-SUBJECT
119800             VARYING WS-J FROM 1 BY 1
119900             UNTIL WS-J > WS-SCORE-LESSON-COUNT
120000     PERFORM 484-ADD-SUBJECT-DIFFERENCE
120100             VARYING SUBJ-IDX FROM 1 BY 1
120200             UNTIL SUBJ-IDX > NUM-SUBJECTS.
120300*
120400 482-ZERO-SUBJECT-ACTUAL.
120500     MOVE ZERO TO WS-SUBJECT-ACTUAL-COUNT(SUBJ-IDX).
120600*
120700 483-TALLY-GROUP-SUBJECT.
120800     IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
120900         ADD 1 TO WS-SUBJECT-ACTUAL-COUNT
121000            (LSNA-SUBJ-CODE(POP-A-IDX WS-J))
121100     END-IF.
121200*
121300 484-ADD-SUBJECT-DIFFERENCE.
121400     IF WS-SUBJECT-ACTUAL-COUNT(SUBJ-IDX) >
121500        SUBJ-WEEKLY-REQD(SUBJ-IDX)
121600         COMPUTE WS-ADJUSTMENT-VIOLATIONS =
121700                 WS-ADJUSTMENT-VIOLATIONS
121800                 + WS-SUBJECT-ACTUAL-COUNT(SUBJ-IDX)
121900                 - SUBJ-WEEKLY-REQD(SUBJ-IDX)
122000     ELSE
122100         COMPUTE WS-ADJUSTMENT-VIOLATIONS =
122200                 WS-ADJUSTMENT-VIOLATIONS
122300                 + SUBJ-WEEKLY-REQD(SUBJ-IDX)
122400                 - WS-SUBJECT-ACTUAL-COUNT(SUBJ-IDX)
122500     END-IF.
122600*
122700****************************************************************
122800*   500-TOURNAMENT-SELECT                                       *
122900*   DRAWS GA-TOURNAMENT-SIZE CANDIDATES WITH REPLACEMENT AND    *
123000*   RETURNS THE FITTEST ONE'S SUBSCRIPT IN WS-TOURNAMENT-WINNER. *
123100****************************************************************
123200 500-TOURNAMENT-SELECT.
123300     PERFORM 502-ONE-TOURNAMENT-DRAW
123400             VARYING WS-TOURNAMENT-COUNTER FROM 1 BY 1
123500             UNTIL WS-TOURNAMENT-COUNTER > GA-TOURNAMENT-SIZE.
123600*
123700 502-ONE-TOURNAMENT-DRAW.
123800     MOVE GA-POPULATION-SIZE TO WS-RANDOM-RANGE
123900     PERFORM 930-ROLL-RANDOM-INT
124000     MOVE WS-RANDOM-PICK TO WS-TOURNAMENT-DRAW
124100     SET POP-A-IDX TO WS-TOURNAMENT-DRAW
124200     IF WS-TOURNAMENT-COUNTER = 1
124300         MOVE WS-TOURNAMENT-DRAW TO WS-TOURNAMENT-WINNER
124400         MOVE TTA-FITNESS(POP-A-IDX) TO WS-TOURNAMENT-BEST-FIT
124500     ELSE
124600         IF TTA-FITNESS(POP-A-IDX) > WS-TOURNAMENT-BEST-FIT
124700             MOVE WS-TOURNAMENT-DRAW TO WS-TOURNAMENT-WINNER
124800             MOVE TTA-FITNESS(POP-A-IDX)
124900                                    TO WS-TOURNAMENT-BEST-FIT
125000         END-IF
125100     END-IF.
125200*
125300****************************************************************
125400*   510-SELECT-TWO-PARENTS                                      *
125500*   RUNS TWO INDEPENDENT TOURNAMENTS.  WHEN THE SHOP RUNS MORE   *
125600*   THAN ONE CANDIDATE, A SECOND TOURNAMENT THAT DRAWS THE SAME  *
125700*   WINNER AS THE FIRST IS RE-RUN SO CROSSOVER HAS TWO PARENTS.  *
125800****************************************************************
125900 510-SELECT-TWO-PARENTS.
126000     PERFORM 500-TOURNAMENT-SELECT
126100     MOVE WS-TOURNAMENT-WINNER TO WS-PARENT-1-SUBSCRIPT
126200     PERFORM 500-TOURNAMENT-SELECT
126300     MOVE WS-TOURNAMENT-WINNER TO WS-PARENT-2-SUBSCRIPT
126400     IF GA-POPULATION-SIZE > 1
126500         PERFORM 512-RETRY-IF-DUPLICATE
126600                 UNTIL WS-PARENT-2-SUBSCRIPT NOT =
126700                       WS-PARENT-1-SUBSCRIPT
126800     END-IF.
126900*
127000 512-RETRY-IF-DUPLICATE.
127100     PERFORM 500-TOURNAMENT-SELECT
127200     MOVE WS-TOURNAMENT-WINNER TO WS-PARENT-2-SUBSCRIPT.
127300*
127400****************************************************************
127500*   600-BUILD-NEW-GENERATION                                    *
127600*   RULE 13 - ELITISM.  THE FITTEST CANDIDATE OF THE CURRENT    *
127700*   GENERATION IS CARRIED INTO SLOT 1 OF THE NEXT GENERATION     *
127800*   UNCHANGED (AC-0119); EVERY OTHER SLOT IS BRED FROM TWO       *
127900*   TOURNAMENT WINNERS VIA CROSSOVER AND MUTATION.              *
128000****************************************************************
128100 600-BUILD-NEW-GENERATION.
128200     SET POP-A-IDX TO WS-BEST-SUBSCRIPT
128300     SET POP-B-IDX TO 1
128400     MOVE WS-CAND-A(POP-A-IDX) TO WS-CAND-B(POP-B-IDX)
128500     PERFORM 605-BREED-ONE-OFFSPRING
128600             VARYING POP-B-IDX FROM 2 BY 1
128700             UNTIL POP-B-IDX > GA-POPULATION-SIZE.
128800*
128900 605-BREED-ONE-OFFSPRING.
129000     PERFORM 510-SELECT-TWO-PARENTS
129100     SET POP-A-IDX TO WS-PARENT-1-SUBSCRIPT
129200     MOVE WS-CAND-A(POP-A-IDX) TO WS-PARENT-1
129300     SET POP-A-IDX TO WS-PARENT-2-SUBSCRIPT
129400     MOVE WS-CAND-A(POP-A-IDX) TO WS-PARENT-2
129500     PERFORM 610-CROSSOVER-PARENTS
129600     PERFORM 620-MUTATE-OFFSPRING
129700     MOVE WS-OFFSPRING TO WS-CAND-B(POP-B-IDX).
129800*
129900****************************************************************
130000*   610-CROSSOVER-PARENTS                                       *
130100*   RULE 12 - CROSSOVER.  FOR EACH OF THE FOUR GROUPS, A SINGLE  *
130200*   COIN FLIP DECIDES WHETHER THE OFFSPRING TAKES THAT GROUP'S   *
130300*   WHOLE 14-LESSON BLOCK FROM PARENT 1 OR PARENT 2.  BLOCKS ARE *
130400*   LAID DOWN GROUP 1, 2, 3, 4 IN ORDER, EXACTLY AS 310-BUILD-   *
130500*   ONE-CANDIDATE ORIGINALLY BUILT THEM.                        *
130600****************************************************************
130700 610-CROSSOVER-PARENTS.
130800     PERFORM 611-CROSSOVER-ONE-GROUP
130900             VARYING GRP-IDX FROM 1 BY 1
131000             UNTIL GRP-IDX > WS-GROUP-COUNT
131100     MOVE P1-LESSON-COUNT TO OFS-LESSON-COUNT.
131200*
131300 611-CROSSOVER-ONE-GROUP.
131400     MOVE 2 TO WS-RANDOM-RANGE
131500     PERFORM 930-ROLL-RANDOM-INT
131600     MOVE WS-RANDOM-PICK TO WS-COIN-FLIP
131700     COMPUTE WS-I = ((GRP-IDX - 1) * GA-GROUP-LESSON-COUNT) + 1
131800     PERFORM 612-COPY-ONE-GROUP-LESSON
131900             VARYING WS-J FROM 1 BY 1
132000             UNTIL WS-J > GA-GROUP-LESSON-COUNT.
132100*
132200 612-COPY-ONE-GROUP-LESSON.
132300     COMPUTE WS-K = WS-I + WS-J - 1
132400     SET OFS-IDX TO WS-K
132500     IF WS-COIN-FLIP = 1
132600         SET P1-IDX TO WS-K
132700         MOVE P1L-SUBJ-CODE(P1-IDX) TO OFSL-SUBJ-CODE(OFS-IDX)
132800         MOVE P1L-TCHR-ID(P1-IDX)   TO OFSL-TCHR-ID(OFS-IDX)
132900         MOVE P1L-RM-ID(P1-IDX)     TO OFSL-RM-ID(OFS-IDX)
133000         MOVE P1L-DAY(P1-IDX)       TO OFSL-DAY(OFS-IDX)
133100         MOVE P1L-PERIOD(P1-IDX)    TO OFSL-PERIOD(OFS-IDX)
133200         MOVE P1L-GRP-ID(P1-IDX)    TO OFSL-GRP-ID(OFS-IDX)
133300     ELSE
133400         SET P2-IDX TO WS-K
133500         MOVE P2L-SUBJ-CODE(P2-IDX) TO OFSL-SUBJ-CODE(OFS-IDX)
133600         MOVE P2L-TCHR-ID(P2-IDX)   TO OFSL-TCHR-ID(OFS-IDX)
133700         MOVE P2L-RM-ID(P2-IDX)     TO OFSL-RM-ID(OFS-IDX)
133800         MOVE P2L-DAY(P2-IDX)       TO OFSL-DAY(OFS-IDX)
133900         MOVE P2L-PERIOD(P2-IDX)    TO OFSL-PERIOD(OFS-IDX)
134000         MOVE P2L-GRP-ID(P2-IDX)    TO OFSL-GRP-ID(OFS-IDX)
134100     END-IF.
134200*
134300****************************************************************
134400*   620-MUTATE-OFFSPRING                                        *
134500*   RULE 11 - MUTATION.  EACH LESSON HAS A GA-MUTATION-RATE      *
134600*   CHANCE OF BEING DISTURBED; WHEN IT IS, ONE OF THREE EQUALLY  *
134700*   LIKELY CHANGES IS APPLIED - A NEW TIME SLOT, A NEW ELIGIBLE  *
134800*   CLASSROOM, OR BOTH.  SUBJECT, TEACHER AND GROUP NEVER MOVE.  *
134900****************************************************************
135000 620-MUTATE-OFFSPRING.
135100     PERFORM 621-MUTATE-ONE-LESSON
135200             VARYING OFS-IDX FROM 1 BY 1
135300             UNTIL OFS-IDX > OFS-LESSON-COUNT.
135400*
135500 621-MUTATE-ONE-LESSON.
135600     MOVE 10000 TO WS-RANDOM-RANGE
135700     PERFORM 930-ROLL-RANDOM-INT
135800     IF WS-RANDOM-PICK > WS-MUTATE-THRESHOLD
135900         CONTINUE
136000     ELSE
136100         MOVE 3 TO WS-RANDOM-RANGE
136200         PERFORM 930-ROLL-RANDOM-INT
136300         MOVE WS-RANDOM-PICK TO WS-MUTATE-KIND
136400         IF WS-MUTATE-KIND NOT = 2
136500             PERFORM 910-PICK-RANDOM-SLOT
136600             MOVE WS-PICK-DAY    TO OFSL-DAY(OFS-IDX)
136700             MOVE WS-PICK-PERIOD TO OFSL-PERIOD(OFS-IDX)
136800         END-IF
136900         IF WS-MUTATE-KIND NOT = 1
137000             MOVE OFSL-SUBJ-CODE(OFS-IDX)
137100                                    TO WS-PICK-SUBJECT-CODE
137200             PERFORM 900-PICK-RANDOM-CLASSROOM
137300             MOVE RM-ID(WS-PICK-CLASSROOM-SUBSCRIPT)
137400                                    TO OFSL-RM-ID(OFS-IDX)
137500         END-IF
137600     END-IF.
137700*
137800****************************************************************
137900*   650-COPY-B-TO-A                                             *
138000*   THE NEXT GENERATION JUST BUILT IN POPULATION-B BECOMES THE   *
138100*   CURRENT GENERATION SO THE EXISTING 400-SERIES SCORING       *
138200*   PARAGRAPHS (WRITTEN AGAINST THE TTA- FIELDS) CAN BE REUSED   *
138300*   WITHOUT A SECOND COPY OF EVERY FITNESS RULE.                 *
138400****************************************************************
138500 650-COPY-B-TO-A.
138600     MOVE WS-POPULATION-B TO WS-POPULATION-A.
138700*
138800****************************************************************
138900*   700-FIND-BEST-CANDIDATE                                     *
139000*   SCANS POPULATION-A FOR THE HIGHEST TTA-FITNESS AND RECORDS   *
139100*   ITS SUBSCRIPT FOR THE ELITISM AND REPORTING PARAGRAPHS.      *
139200****************************************************************
139300 700-FIND-BEST-CANDIDATE.
139400     SET POP-A-IDX TO 1
139500     MOVE TTA-FITNESS(POP-A-IDX) TO WS-BEST-FITNESS
139600     SET WS-BEST-SUBSCRIPT FROM POP-A-IDX
139700     PERFORM 701-TEST-ONE-CANDIDATE
139800             VARYING POP-A-IDX FROM 2 BY 1
139900             UNTIL POP-A-IDX > GA-POPULATION-SIZE.
140000*
140100 701-TEST-ONE-CANDIDATE.
140200     IF TTA-FITNESS(POP-A-IDX) > WS-BEST-FITNESS
140300         MOVE TTA-FITNESS(POP-A-IDX) TO WS-BEST-FITNESS
140400         SET WS-BEST-SUBSCRIPT FROM POP-A-IDX
140500     END-IF.
140600*
140700****************************************************************
140800*   710-SHOW-GENERATION-PROGRESS                                *
140900*   WRITES ONE LINE TO THE REPORT FOR GENERATION ZERO, EVERY     *
141000*   GA-PROGRESS-FREQUENCY-TH GENERATION AFTER THAT, AND THE      *
141100*   FINAL GENERATION (AC-0126 - SCHEDULING OFFICE WANTED A       *
141200*   VISIBLE CONVERGENCE TRAIL WITHOUT A REPORT LINE PER GEN).    *
141300****************************************************************
141400 710-SHOW-GENERATION-PROGRESS.
141500     MOVE ZERO TO WS-J
141600     IF WS-GENERATION NOT = ZERO
141700         COMPUTE WS-I = WS-GENERATION / GA-PROGRESS-FREQUENCY
141800         COMPUTE WS-J = WS-I * GA-PROGRESS-FREQUENCY
141900     END-IF
142000     IF WS-GENERATION = ZERO
142100        OR WS-J = WS-GENERATION
142200        OR WS-GENERATION = GA-MAX-GENERATIONS
142300         MOVE WS-GENERATION TO WS-NUM-EDIT-4
142400         MOVE WS-BEST-FITNESS TO WS-FITNESS-EDIT
142500         MOVE SPACES TO WS-PRT-REC
142600         STRING "GENERATION " WS-NUM-EDIT-4
142700                "   BEST FITNESS " WS-FITNESS-EDIT
142800                DELIMITED BY SIZE INTO WS-PRT-REC
142900         MOVE WS-PRT-REC TO RPT-REC
143000         WRITE RPT-REC
143100     END-IF.
143200*
143300****************************************************************
143400*   800-GENERATION-STEP                                         *
143500*   ONE FULL PASS OF THE GA LOOP - BREED, PROMOTE, SCORE, TRACK. *
143600****************************************************************
143700 800-GENERATION-STEP.
143800     PERFORM 600-BUILD-NEW-GENERATION
143900     PERFORM 650-COPY-B-TO-A
144000     PERFORM 400-EVALUATE-POPULATION
144100     PERFORM 700-FIND-BEST-CANDIDATE
144200     PERFORM 710-SHOW-GENERATION-PROGRESS.
144300*
144400****************************************************************
144500*   950-PRINT-FINAL-RESULTS                                     *
144600*   SUMMARY LINES PRINTED AHEAD OF THE GROUP AND TEACHER GRIDS. *
144700****************************************************************
144800 950-PRINT-FINAL-RESULTS.
144900     MOVE WS-BEST-FITNESS TO WS-FITNESS-EDIT
145000     MOVE SPACES TO WS-PRT-REC
145100     STRING "BEST FITNESS: " WS-FITNESS-EDIT
145200            DELIMITED BY SIZE INTO WS-PRT-REC
145300     MOVE WS-PRT-REC TO RPT-REC
145400     WRITE RPT-REC
145500     SET POP-A-IDX TO WS-BEST-SUBSCRIPT
145600     MOVE TTA-LESSON-COUNT(POP-A-IDX) TO WS-TOTAL-LESSONS-OUT
145700     MOVE WS-TOTAL-LESSONS-OUT TO WS-NUM-EDIT-4
145800     MOVE SPACES TO WS-PRT-REC
145900     STRING "TOTAL LESSONS: " WS-NUM-EDIT-4
146000            DELIMITED BY SIZE INTO WS-PRT-REC
146100     MOVE WS-PRT-REC TO RPT-REC
146200     WRITE RPT-REC.
146300*
146400****************************************************************
146500*   960-PRINT-GROUP-SCHEDULES                                   *
146600*   WEEKLY GRID FOR EACH STUDENT GROUP, CONTROL BREAK ON GROUP. *
146700****************************************************************
146800 960-PRINT-GROUP-SCHEDULES.
146900     MOVE 1 TO WS-RPT-MODE
147000     SET POP-A-IDX TO WS-BEST-SUBSCRIPT
147100     MOVE SPACES TO WS-PRT-REC
147200     MOVE WS-RPT-BANNER(1) TO WS-PRT-REC
147300     MOVE WS-PRT-REC TO RPT-REC
147400     WRITE RPT-REC
147500     PERFORM 961-PRINT-ONE-GROUP
147600             VARYING GRP-IDX FROM 1 BY 1
147700             UNTIL GRP-IDX > WS-GROUP-COUNT.
147800*
147900 961-PRINT-ONE-GROUP.
148000     MOVE SPACES TO WS-GROUP-HDR-LINE
148100     STRING "GROUP: " GRP-NAME(GRP-IDX)
148200            DELIMITED BY SIZE INTO WS-GROUP-HDR-LINE
148300     MOVE SPACES TO WS-PRT-REC
148400     MOVE WS-GROUP-HDR-LINE TO WS-PRT-REC
148500     MOVE WS-PRT-REC TO RPT-REC
148600     WRITE RPT-REC
148700     PERFORM 980-FORMAT-DAY-LINE THRU 980-EXIT
148800             VARYING WS-D FROM 0 BY 1
148900             UNTIL WS-D > 4.
149000*
149100****************************************************************
149200*   970-PRINT-TEACHER-SCHEDULES                                 *
149300*   WEEKLY GRID FOR EACH TEACHER, CONTROL BREAK ON TEACHER.      *
149400*   SHARES 980-FORMAT-DAY-LINE WITH THE GROUP GRID ABOVE.        *
149500****************************************************************
149600 970-PRINT-TEACHER-SCHEDULES.
149700     MOVE 2 TO WS-RPT-MODE
149800     SET POP-A-IDX TO WS-BEST-SUBSCRIPT
149900     MOVE SPACES TO WS-PRT-REC
150000     MOVE WS-RPT-BANNER(2) TO WS-PRT-REC
150100     MOVE WS-PRT-REC TO RPT-REC
150200     WRITE RPT-REC
150300     PERFORM 971-PRINT-ONE-TEACHER
150400             VARYING TCH-IDX FROM 1 BY 1
150500             UNTIL TCH-IDX > WS-TEACHER-COUNT.
150600*
150700 971-PRINT-ONE-TEACHER.
150800     SET SUBJ-IDX TO TCHR-SUBJ-CODE(TCH-IDX)
150900     MOVE SPACES TO WS-TEACHER-HDR-LINE
151000     STRING TCHR-NAME(TCH-IDX) " (" SUBJ-NAME(SUBJ-IDX)
151100            " - " SUBJ-ABBREV(SUBJ-IDX) "):"
151200            DELIMITED BY SIZE INTO WS-TEACHER-HDR-LINE
151300     MOVE SPACES TO WS-PRT-REC
151400     MOVE WS-TEACHER-HDR-LINE TO WS-PRT-REC
151500     MOVE WS-PRT-REC TO RPT-REC
151600     WRITE RPT-REC
151700     PERFORM 980-FORMAT-DAY-LINE THRU 980-EXIT
151800             VARYING WS-D FROM 0 BY 1
151900             UNTIL WS-D > 4.
152000*
152100****************************************************************
152200*   980-FORMAT-DAY-LINE                                         *
152300*   SHARED BY BOTH GRIDS (AC-0288 TIGHTENED THE SPACING ON THE  *
152400*   TEACHER SIDE, SO THE TWO GRIDS STAYED ON ONE PARAGRAPH      *
152500*   RATHER THAN DRIFTING APART).  CELLS ARE KEYED DIRECTLY BY   *
152600*   PERIOD NUMBER - NO SORT IS NEEDED SINCE PERIOD IS ALREADY    *
152700*   THE ARRAY SUBSCRIPT.                                        *
152800****************************************************************
152900 980-FORMAT-DAY-LINE.
153000     MOVE ZERO TO WS-DAY-LESSON-COUNT
153100     PERFORM 987-COUNT-DAY-LESSON
153200             VARYING WS-J FROM 1 BY 1
153300             UNTIL WS-J > TTA-LESSON-COUNT(POP-A-IDX)
153400     IF WS-DAY-LESSON-COUNT = ZERO
153500         GO TO 980-EXIT
153600     END-IF
153700     MOVE SPACES TO WS-DAY-LINE
153800     MOVE WS-DAY-NAME(WS-D + 1) TO WS-DL-DAY-NAME
153900     PERFORM 981-ZERO-DAY-CELLS
154000             VARYING WS-P FROM 0 BY 1
154100             UNTIL WS-P > 5
154200     PERFORM 982-FILL-DAY-CELL
154300             VARYING WS-J FROM 1 BY 1
154400             UNTIL WS-J > TTA-LESSON-COUNT(POP-A-IDX)
154500     MOVE WS-DAY-LESSON-COUNT TO WS-COUNT-EDIT-2
154600     MOVE SPACES TO WS-DL-COUNT-TAG
154700     STRING "  (" WS-COUNT-EDIT-2 " LESSONS)"
154800            DELIMITED BY SIZE INTO WS-DL-COUNT-TAG
154900     MOVE SPACES TO WS-PRT-REC
155000     MOVE WS-DAY-LINE TO WS-PRT-REC
155100     MOVE WS-PRT-REC TO RPT-REC
155200     WRITE RPT-REC.
155300 980-EXIT.
155400     EXIT.
155500*
155600 981-ZERO-DAY-CELLS.
155700     MOVE SPACES TO WS-DL-CELLS(WS-P * 16 + 1 : 16).
155800*
155900 982-FILL-DAY-CELL.
156000     IF WS-RPT-MODE = 1
156100         IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
156200            AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
156300             MOVE LSNA-PERIOD(POP-A-IDX WS-J) TO WS-PERIOD-OUT
156400             PERFORM 983-BUILD-GROUP-CELL-TEXT
156500         END-IF
156600     ELSE
156700         IF LSNA-TCHR-ID(POP-A-IDX WS-J) = TCHR-ID(TCH-IDX)
156800            AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
156900             MOVE LSNA-PERIOD(POP-A-IDX WS-J) TO WS-PERIOD-OUT
157000             PERFORM 984-BUILD-TEACHER-CELL-TEXT
157100         END-IF
157200     END-IF.
157300*
157400 983-BUILD-GROUP-CELL-TEXT.
157500     SET SUBJ-IDX TO LSNA-SUBJ-CODE(POP-A-IDX WS-J)
157600     COMPUTE WS-PERIOD-LABEL = WS-PERIOD-OUT + 1
157700     MOVE SPACES TO WS-CELL-TEXT
157800     STRING WS-PERIOD-LABEL "." SUBJ-ABBREV(SUBJ-IDX)
157900            DELIMITED BY SIZE INTO WS-CELL-TEXT
158000     MOVE WS-CELL-TEXT TO
158100          WS-DL-CELLS(WS-PERIOD-OUT * 16 + 1 : 6).
158200*
158300 984-BUILD-TEACHER-CELL-TEXT.
158400     SET GRP-IDX TO 1
158500     PERFORM 986-FIND-LESSON-GROUP-IDX
158600             UNTIL GRP-IDX > WS-GROUP-COUNT
158700     COMPUTE WS-PERIOD-LABEL = WS-PERIOD-OUT + 1
158800     SET WS-GROUP-ID-OUT FROM GRP-IDX
158900     MOVE SPACES TO WS-CELL-TEXT
159000     STRING WS-PERIOD-LABEL "." "GR" WS-GROUP-ID-OUT
159100            DELIMITED BY SIZE INTO WS-CELL-TEXT
159200     MOVE WS-CELL-TEXT TO
159300          WS-DL-CELLS(WS-PERIOD-OUT * 16 + 1 : 6).
159400*
159500 986-FIND-LESSON-GROUP-IDX.
159600     IF GRP-ID(GRP-IDX) = LSNA-GRP-ID(POP-A-IDX WS-J)
159700         CONTINUE
159800     ELSE
159900         SET GRP-IDX UP BY 1
160000     END-IF.
160100*
160200 987-COUNT-DAY-LESSON.
160300     IF WS-RPT-MODE = 1
160400         IF LSNA-GRP-ID(POP-A-IDX WS-J) = GRP-ID(GRP-IDX)
160500            AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
160600             ADD 1 TO WS-DAY-LESSON-COUNT
160700         END-IF
160800     ELSE
160900         IF LSNA-TCHR-ID(POP-A-IDX WS-J) = TCHR-ID(TCH-IDX)
161000            AND LSNA-DAY(POP-A-IDX WS-J) = WS-D
161100             ADD 1 TO WS-DAY-LESSON-COUNT
161200         END-IF
161300     END-IF.
